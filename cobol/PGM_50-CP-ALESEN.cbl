000100*    CPALESEN
000200************************************************************
000300*         LAYOUT ALERTA DE SENSOR (ARCHIVO ALERTAS)        *
000400*         LARGO 120 BYTES                                  *
000500*         UN REGISTRO POR CADA ALERTA DISPARADA POR        *
000600*         2400-GENERAR-ALERTA-I EN PGMALSEN                *
000700************************************************************
000800 01  WS-REG-ALESEN.
000900* CATEGORIA DE SENSOR QUE DISPARO LA ALERTA (TAL CUAL VINO
001000* EN LA LECTURA, SIN EL PLEGADO A MAYUSCULAS DE LA CLAVE)
001100     03  ALE-TIPO-SENSOR     PIC X(15)    VALUE SPACES.
001200* VALOR DE LA LECTURA QUE ACOMPAÑA/CAUSO LA ALERTA
001300     03  ALE-VALOR-ACTUAL    PIC S9(05)V9(02) VALUE ZEROS.
001400* 'TOO_HIGH' O 'TOO_LOW' SEGUN 2400-GENERAR-ALERTA-I
001500     03  ALE-TIPO-ALERTA     PIC X(08)    VALUE SPACES.
001600* UMBRAL DE TIEMPO CONFIGURADO PARA ESTE TIPO DE SENSOR,
001700* EN SEGUNDOS (UMB-SEG-UMBRAL DEL REGISTRO QUE DISPARO)
001800     03  ALE-SEG-DURACION    PIC S9(09)   VALUE ZEROS.
001900* MENSAJE LEGIBLE ARMADO EN 2400-GENERAR-ALERTA-I
002000     03  ALE-TEXTO-MENSAJE   PIC X(80)    VALUE SPACES.
002100     03  FILLER              PIC X(01)    VALUE SPACES.
