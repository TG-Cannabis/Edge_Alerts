000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. PGMALSEN.
000300AUTHOR. R AGUIRRE.
000400INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500DATE-WRITTEN. 14/06/1991.
000600DATE-COMPILED.
000700SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800************************************************************
000900*                                                          *
001000*  PROGRAMA: PGMALSEN                                      *
001100*  DESCRIPCION:                                            *
001200*    PROCESA LAS LECTURAS DE SENSORES DE LA SALA DE        *
001300*    CULTIVO (TEMPERATURA, HUMEDAD, CO2, PRESION, ETC.)    *
001400*    CONTRA LOS UMBRALES MIN/MAX/TIEMPO/PORCENTAJE         *
001500*    CONFIGURADOS POR TIPO DE SENSOR, Y GENERA UN          *
001600*    REGISTRO DE ALERTA CUANDO EL PORCENTAJE DE LECTURAS   *
001700*    FUERA DE RANGO DE LA VENTANA VIGENTE ALCANZA O SUPERA *
001800*    EL UMBRAL CONFIGURADO.                                *
001900*                                                          *
002000*    ESTE PROGRAMA REEMPLAZA AL PROCESO QUE ANTES CORRIA   *
002100*    EN FORMA CONTINUA SOBRE LA COLA DE MENSAJES DE LOS    *
002200*    SENSORES; AQUI SE PROCESA COMO LOTE, LEYENDO LAS      *
002300*    LECTURAS DE UN ARCHIVO EN EL ORDEN DE LLEGADA.        *
002400*                                                          *
002500************************************************************
002600*----------------------------------------------------------*
002700* BITACORA DE CAMBIOS                                      *
002800*----------------------------------------------------------*
002900* FECHA     PROGR TICKET    DESCRIPCION                    *
003000*----------------------------------------------------------*
003100* 14/06/91  RAG   SIS-0441  ALTA DEL PROGRAMA. CARGA DE    *
003200*                           UMBRALES Y EVALUACION DE       *
003300*                           VENTANA POR TIPO DE SENSOR.    *
003400* 02/09/91  RAG   SIS-0458  SE AGREGA DEFAULT DE PORCENTAJE *
003500*                           A 100 CUANDO VIENE EN BLANCO.   *
003600* 21/01/92  MFB   SIS-0502  CORRIGE PLEGADO A MAYUSCULAS DE *
003700*                           TIPO-SENSOR ANTES DE BUSCAR EL  *
003800*                           UMBRAL (NO COMPARABA BIEN).     *
003900* 17/03/93  RAG   SIS-0561  SE AGREGA PURGA DE HISTORIAL    *
004000*                           VENCIDO ANTES DE EVALUAR.       *
004100* 08/11/94  JCQ   SIS-0619  REINICIO DE VENTANA SOLO CUANDO  *
004200*                           SE EMITE ALERTA; EL HISTORIAL   *
004300*                           NO SE BORRA.                    *
004400* 30/05/95  MFB   SIS-0667  AMPLIA TABLA DE TIPOS DE SENSOR  *
004500*                           DE 10 A 20 POSICIONES.          *
004600* 19/02/96  RAG   SIS-0702  COMPUTE DEL PORCENTAJE CON       *
004700*                           REDONDEO PARA EVITAR FALLOS DE   *
004800*                           BORDE EN LA COMPARACION.        *
004900* 12/12/98  JCQ   SIS-0799  REVISION FIN DE SIGLO - SE       *
005000*                           VALIDARON LOS CAMPOS DE FECHA    *
005100*                           Y HORA DE COMPILACION DEL        *
005200*                           PROGRAMA; SIN IMPACTO EN LOS     *
005300*                           TIMESTAMPS DE SENSOR (EPOCH).    *
005400* 04/05/99  MFB   SIS-0803  AJUSTE Y2K EN DISPLAYS DE         *
005500*                           DIAGNOSTICO, SIN CAMBIOS EN LA    *
005600*                           LOGICA DE NEGOCIO.                *
005700* 22/08/01  RAG   SIS-0861  SE AGREGA CONTADOR DE LECTURAS    *
005800*                           DESCARTADAS POR SENSOR-ID EN      *
005900*                           BLANCO A TOTALES DE CIERRE.       *
006000* 15/07/04  JCQ   SIS-0914  SE AGREGA VISTA ALTERNATIVA DEL   *
006100*                           PORCENTAJE DE UMBRAL PARA          *
006200*                           DETECTAR REGISTROS VIEJOS SIN     *
006300*                           ESE CAMPO.                         *
006400* 09/10/07  MFB   SIS-0977  CORRIGE CLASIFICACION DE ALERTA    *
006500*                           (TOO_HIGH/TOO_LOW) SEGUN EL VALOR  *
006600*                           ACTUAL, NO SEGUN EL PROMEDIO.      *
006700* 14/02/08  RAG   SIS-0991  EL SEGUNDERO DEL MENSAJE DE ALERTA *
006800*                           SE EDITA ANTES DEL STRING; VENIA   *
006900*                           QUEDANDO CON CEROS A LA IZQUIERDA  *
007000*                           (EJ. 000003600 SEGUNDOS).          *
007100* 11/03/08  MFB   SIS-0995  QUITA EL DEFAULT INDEBIDO A 100    *
007200*                           CUANDO EL PORCENTAJE VIENE CERO    *
007300*                           EXPLICITO (SOLO APLICA AL BLANCO). *
007400*----------------------------------------------------------*
007500
007600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500     SELECT UMBRALES  ASSIGN DDUMBRAL
008600            FILE STATUS IS FS-UMBRALES.
008700
008800     SELECT LECTURAS  ASSIGN DDLECTUR
008900            FILE STATUS IS FS-LECTURAS.
009000
009100     SELECT ALERTAS   ASSIGN DDALERTA
009200            FILE STATUS IS FS-ALERTAS.
009300
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800 FD  UMBRALES
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100     COPY PGM_50-CP-UMBSEN.
010200
010300 FD  LECTURAS
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600     COPY PGM_50-CP-LECSEN.
010700
010800 FD  ALERTAS
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100     COPY PGM_50-CP-ALESEN.
011200
011300
011400 WORKING-STORAGE SECTION.
011500*=======================*
011600
011700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011800
011900*---- FILE STATUS ------------------------------------------------
012000 77  FS-UMBRALES             PIC XX      VALUE SPACES.
012100     88  FS-UMBRALES-FIN                 VALUE '10'.
012200
012300 77  FS-LECTURAS              PIC XX      VALUE SPACES.
012400     88  FS-LECTURAS-FIN                  VALUE '10'.
012500
012600 77  FS-ALERTAS               PIC XX      VALUE SPACES.
012700     88  FS-ALERTAS-FIN                   VALUE '10'.
012800
012900 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
013000     88  WS-FIN-LECTURA                   VALUE 'Y'.
013100     88  WS-NO-FIN-LECTURA                VALUE 'N'.
013200
013300*---- LECTURA CORRIENTE Y SU VALIDEZ -----------------------------
013400 77  WS-LECTURA-VALIDA        PIC X       VALUE 'S'.
013500     88  LECTURA-ES-VALIDA                VALUE 'S'.
013600     88  LECTURA-NO-ES-VALIDA              VALUE 'N'.
013700
013800*---- TIPO DE SENSOR PLEGADO A MAYUSCULAS ------------------------
013900 77  WS-TIPO-TRABAJO          PIC X(15)   VALUE SPACES.
014000
014100*---- UMBRAL ENCONTRADO PARA LA LECTURA CORRIENTE ----------------
014200 77  WS-UMBRAL-ENCONTRADO     PIC X       VALUE 'N'.
014300     88  UMBRAL-OK                        VALUE 'S'.
014400     88  UMBRAL-NO-OK                     VALUE 'N'.
014500
014600*---- SUBINDICES Y CONTADORES (COMP) -----------------------------
014700 77  WS-IDX-TIPO              PIC S9(04) COMP VALUE ZERO.
014800 77  WS-IDX-HIST              PIC S9(04) COMP VALUE ZERO.
014900 77  WS-IDX-DEPURA            PIC S9(04) COMP VALUE ZERO.
015000 77  WS-CANT-VIGENTES         PIC S9(04) COMP VALUE ZERO.
015100 77  WS-CANT-FUERA-RANGO      PIC S9(04) COMP VALUE ZERO.
015200*---- POSICION DEL SEGUNDERO EDITADO DENTRO DEL TEXTO DE ALERTA --
015300 77  WS-CONT-BLANCOS-SEG      PIC S9(02) COMP VALUE ZERO.
015400 77  WS-POS-INICIO-SEG        PIC S9(02) COMP VALUE ZERO.
015500
015600*---- CONTADORES DE CIERRE (COMP) --------------------------------
015700 77  WS-CANT-LEIDAS           PIC S9(07) COMP VALUE ZERO.
015800 77  WS-CANT-DESC-SENSORID    PIC S9(07) COMP VALUE ZERO.
015900 77  WS-CANT-DESC-SINUMBRAL   PIC S9(07) COMP VALUE ZERO.
016000 77  WS-CANT-ALERTAS          PIC S9(07) COMP VALUE ZERO.
016100 77  WS-CANT-UMB-LEIDOS       PIC S9(04) COMP VALUE ZERO.
016200
016300*---- CAMPOS DE EDICION PARA LOS TOTALES DE CIERRE ---------------
016400 77  WS-CANT-EDIT             PIC ZZZ.ZZ9.
016500
016600*---- CAMPO DE EDICION DEL UMB-SEG-UMBRAL PARA EL TEXTO DE ALERTA
016700* SIN ESTA EDICION EL STRING INSERTA EL CAMPO PLANO CON CEROS A LA
016800* IZQUIERDA (EJ. 000003600) EN LUGAR DE UN ENTERO LEGIBLE, IGUAL
016900* QUE WS-CANT-EDIT MAS ARRIBA. 14/02/08 RAG SIS-0991.
017000 77  WS-ALE-EDIT-SEGUNDOS     PIC Z(8)9.
017100
017200*---- PORCENTAJE DE LA VENTANA CORRIENTE (COMP-3) ----------------
017300 77  WS-PCT-FUERA-RANGO       PIC S9(03)V9(02) COMP-3 VALUE ZERO.
017400
017500*---- RENGLON DE SWAP PARA EL ORDENAMIENTO DE LA TABLA DE UMBRALES
017600* UN RENGLON DE WS-TAB-UMBSEN MIDE 41 BYTES (15+7+7+9+3).
017700* 19/02/96 RAG SIS-0702.
017800 77  WS-SWAP-UMBSEN           PIC X(41)   VALUE SPACES.
017900
018000*//// TABLA DE UMBRALES EN MEMORIA, ORDENADA POR TIPO DE SENSOR //
018100     COPY PGM_50-tabla-UMBSEN.
018200*////////////////////////////////////////////////////////////////
018300
018400*----- TABLA DE HISTORIAL POR TIPO DE SENSOR (VENTANA MOVIL) -----
018500 01  WS-TAB-HISTORIAL.
018600     03  WS-CANT-TIPOS-HIST   PIC S9(04) COMP VALUE ZERO.
018700     03  WS-TAB-TIPO-HIST OCCURS 1 TO 20 TIMES
018800                           DEPENDING ON WS-CANT-TIPOS-HIST
018900                           INDEXED BY WS-IDX-CAB.
019000         05  WS-HIST-TIPO           PIC X(15) VALUE SPACES.
019100         05  WS-HIST-1ER-EVAL-TS    PIC S9(09) VALUE ZERO.
019200* VISTA ALFANUMERICA DE LA LINEA ANTERIOR, SOLO PARA PODER
019300* MOSTRARLA EN UN DISPLAY DE DIAGNOSTICO SIN NECESITAR UN
019400* CAMPO DE EDICION APARTE (VER 2300-EVALUAR-VENTANA-I)
019500         05  WS-HIST-1ER-EVAL-TS-X REDEFINES WS-HIST-1ER-EVAL-TS
019600                                  PIC X(09).
019700         05  WS-HIST-CANT-LECT      PIC S9(04) COMP VALUE ZERO.
019800         05  WS-HIST-LECTURAS OCCURS 1 TO 200 TIMES
019900                              DEPENDING ON WS-HIST-CANT-LECT
020000                              INDEXED BY WS-IDX-VENT.
020100             07  WS-HIST-TS         PIC S9(09) VALUE ZERO.
020200             07  WS-HIST-VALOR      PIC S9(05)V9(02) VALUE ZERO.
020300
020400*---- TABLA PROVISORIA USADA SOLO POR 2210-DEPURAR-HISTORIAL-I ---
020500 01  WS-TAB-DEPURA.
020600     03  WS-DEP-TS-LECTURAS OCCURS 200 TIMES.
020700         05  WS-DEP-TS          PIC S9(09) VALUE ZERO.
020800         05  WS-DEP-VALOR       PIC S9(05)V9(02) VALUE ZERO.
020900
021000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021100
021200
021300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021400 PROCEDURE DIVISION.
021500
021600 MAIN-PROGRAM-I.
021700
021800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
022000                             UNTIL WS-FIN-LECTURA
022100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
022200
022300 MAIN-PROGRAM-F. GOBACK.
022400
022500
022600*-----------------------------------------------------------------
022700* APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE UMBRALES
022800*-----------------------------------------------------------------
022900 1000-INICIO-I.
023000
023100     SET WS-NO-FIN-LECTURA TO TRUE
023200
023300     OPEN INPUT  UMBRALES
023400     IF FS-UMBRALES IS NOT EQUAL '00' THEN
023500        DISPLAY '* ERROR EN OPEN UMBRALES = ' FS-UMBRALES
023600        MOVE 9999 TO RETURN-CODE
023700        SET WS-FIN-LECTURA TO TRUE
023800     END-IF
023900
024000     OPEN INPUT  LECTURAS
024100     IF FS-LECTURAS IS NOT EQUAL '00' THEN
024200        DISPLAY '* ERROR EN OPEN LECTURAS = ' FS-LECTURAS
024300        MOVE 9999 TO RETURN-CODE
024400        SET WS-FIN-LECTURA TO TRUE
024500     END-IF
024600
024700     OPEN OUTPUT ALERTAS
024800     IF FS-ALERTAS IS NOT EQUAL '00' THEN
024900        DISPLAY '* ERROR EN OPEN ALERTAS = ' FS-ALERTAS
025000        MOVE 9999 TO RETURN-CODE
025100        SET WS-FIN-LECTURA TO TRUE
025200     END-IF
025300
025400     IF NOT WS-FIN-LECTURA THEN
025500        PERFORM 1500-CARGAR-UMBRAL-I THRU 1500-CARGAR-UMBRAL-F
025600                UNTIL FS-UMBRALES-FIN
025700        PERFORM 1600-ORDENAR-UMBRAL-I THRU 1600-ORDENAR-UMBRAL-F
025800        PERFORM 2900-LEER-LECTURA-I THRU 2900-LEER-LECTURA-F
025900     END-IF.
026000
026100 1000-INICIO-F. EXIT.
026200
026300
026400*-----------------------------------------------------------------
026500* LEE UN REGISTRO DE UMBRALES Y LO AGREGA AL FINAL DE LA TABLA
026600* EN MEMORIA (TODAVIA SIN ORDENAR). 02/09/91 RAG SIS-0458.
026700*-----------------------------------------------------------------
026800 1500-CARGAR-UMBRAL-I.
026900
027000     READ UMBRALES
027100     EVALUATE FS-UMBRALES
027200        WHEN '00'
027300           ADD 1 TO WS-CANT-UMB-LEIDOS
027400           ADD 1 TO WS-CANT-UMBRALES
027500           MOVE UMB-TIPO-SENSOR
027600             TO WS-TAB-TIPO(WS-CANT-UMBRALES)
027700           INSPECT WS-TAB-TIPO(WS-CANT-UMBRALES)
027800                   CONVERTING
027900                   'abcdefghijklmnopqrstuvwxyz'
028000                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028100           MOVE UMB-VALOR-MIN
028200             TO WS-TAB-VALOR-MIN(WS-CANT-UMBRALES)
028300           MOVE UMB-VALOR-MAX
028400             TO WS-TAB-VALOR-MAX(WS-CANT-UMBRALES)
028500           MOVE UMB-SEG-UMBRAL
028600             TO WS-TAB-SEG-UMBRAL(WS-CANT-UMBRALES)
028700           PERFORM 1550-DEFAULT-PORCENT-I
028800              THRU 1550-DEFAULT-PORCENT-F
028900        WHEN '10'
029000           CONTINUE
029100        WHEN OTHER
029200           DISPLAY '* ERROR EN LECTURA UMBRALES = ' FS-UMBRALES
029300           MOVE 9999 TO RETURN-CODE
029400           SET WS-FIN-LECTURA TO TRUE
029500           MOVE '10' TO FS-UMBRALES
029600     END-EVALUATE.
029700
029800 1500-CARGAR-UMBRAL-F. EXIT.
029900
030000
030100*-----------------------------------------------------------------
030200* SI EL REGISTRO DE UMBRAL NO TRAE PORCENTAJE (VIENE EN BLANCO)
030300* SE DEFAULTEA A 100 - REGLA DE NEGOCIO "DEFAULT PERCENTAGE
030400* THRESHOLD". SE USA LA VISTA ALFANUMERICA DEL CAMPO PARA
030500* DETECTAR EL BLANCO ANTES DE TRATARLO COMO NUMERICO. UN CERO
030600* INFORMADO EXPLICITAMENTE NO ES "NO INFORMADO" Y SE RESPETA
030700* TAL CUAL VINO - EL DEFAULT SOLO APLICA AL CAMPO EN BLANCO.
030800* 15/07/04 JCQ SIS-0914. CORRIGE 11/03/08 MFB SIS-0995.
030900*-----------------------------------------------------------------
031000 1550-DEFAULT-PORCENT-I.
031100
031200     IF UMB-PORCENT-ALPHA = SPACES THEN
031300        MOVE 100 TO WS-TAB-PORCENT(WS-CANT-UMBRALES)
031400     ELSE
031500        MOVE UMB-PORCENT-UMBRAL
031600          TO WS-TAB-PORCENT(WS-CANT-UMBRALES)
031700     END-IF.
031800
031900 1550-DEFAULT-PORCENT-F. EXIT.
032000
032100
032200*-----------------------------------------------------------------
032300* ORDENA LA TABLA DE UMBRALES ASCENDENTE POR TIPO DE SENSOR PARA
032400* QUE 2100-BUSCAR-UMBRAL-I PUEDA USAR SEARCH ALL. BURBUJA SIMPLE,
032500* LA TABLA ES CHICA (UN REGISTRO POR TIPO DE SENSOR).
032600*-----------------------------------------------------------------
032700 1600-ORDENAR-UMBRAL-I.
032800
032900     IF WS-CANT-UMBRALES > 1 THEN
033000        PERFORM 1610-BURBUJA-PASADA-I THRU 1610-BURBUJA-PASADA-F
033100                VARYING WS-IDX-TIPO FROM 1 BY 1
033200                UNTIL WS-IDX-TIPO >= WS-CANT-UMBRALES
033300     END-IF.
033400
033500 1600-ORDENAR-UMBRAL-F. EXIT.
033600
033700 1610-BURBUJA-PASADA-I.
033800
033900     PERFORM 1620-BURBUJA-COMPARA-I THRU 1620-BURBUJA-COMPARA-F
034000             VARYING WS-IDX-HIST FROM 1 BY 1
034100             UNTIL WS-IDX-HIST > WS-CANT-UMBRALES - WS-IDX-TIPO.
034200
034300 1610-BURBUJA-PASADA-F. EXIT.
034400
034500 1620-BURBUJA-COMPARA-I.
034600
034700     IF WS-TAB-TIPO(WS-IDX-HIST) > WS-TAB-TIPO(WS-IDX-HIST + 1)
034800        THEN
034900        MOVE WS-TAB-UMBSEN(WS-IDX-HIST)     TO WS-SWAP-UMBSEN
035000        MOVE WS-TAB-UMBSEN(WS-IDX-HIST + 1) TO
035100             WS-TAB-UMBSEN(WS-IDX-HIST)
035200        MOVE WS-SWAP-UMBSEN TO WS-TAB-UMBSEN(WS-IDX-HIST + 1)
035300     END-IF.
035400
035500 1620-BURBUJA-COMPARA-F. EXIT.
035600
035700
035800*-----------------------------------------------------------------
035900* CICLO PRINCIPAL - UNA LECTURA DE SENSOR POR VUELTA (ALERTPROCESS
036000*-----------------------------------------------------------------
036100 2000-PROCESO-I.
036200
036300     PERFORM 2010-VALIDAR-LECTURA-I THRU 2010-VALIDAR-LECTURA-F
036400
036500     IF LECTURA-ES-VALIDA THEN
036600        PERFORM 2200-ACTUALIZAR-HISTORIAL-I
036700           THRU 2200-ACTUALIZAR-HISTORIAL-F
036800        PERFORM 2210-DEPURAR-HISTORIAL-I
036900           THRU 2210-DEPURAR-HISTORIAL-F
037000        PERFORM 2300-EVALUAR-VENTANA-I
037100           THRU 2300-EVALUAR-VENTANA-F
037200     END-IF
037300
037400     PERFORM 2900-LEER-LECTURA-I THRU 2900-LEER-LECTURA-F.
037500
037600 2000-PROCESO-F. EXIT.
037700
037800
037900*-----------------------------------------------------------------
038000* VALIDA LA LECTURA CORRIENTE: DESCARTA SI EL SENSOR-ID VIENE EN
038100* BLANCO (REGLA "MISSING SENSOR ID SKIP") O SI NO HAY UMBRAL
038200* CONFIGURADO PARA EL TIPO DE SENSOR (REGLA "MISSING CONFIGURATION
038300* SKIP"). 21/01/92 MFB SIS-0502 - PLEGADO A MAYUSCULAS ANTES DE
038400* BUSCAR.
038500*-----------------------------------------------------------------
038600 2010-VALIDAR-LECTURA-I.
038700
038800     SET LECTURA-ES-VALIDA TO TRUE
038900
039000     IF LEC-SENSOR-ID = SPACES THEN
039100        SET LECTURA-NO-ES-VALIDA TO TRUE
039200        ADD 1 TO WS-CANT-DESC-SENSORID
039300     ELSE
039400        MOVE LEC-TIPO-SENSOR TO WS-TIPO-TRABAJO
039500        INSPECT WS-TIPO-TRABAJO CONVERTING
039600                'abcdefghijklmnopqrstuvwxyz'
039700             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039800        PERFORM 2100-BUSCAR-UMBRAL-I THRU 2100-BUSCAR-UMBRAL-F
039900        IF UMBRAL-NO-OK THEN
040000           SET LECTURA-NO-ES-VALIDA TO TRUE
040100           ADD 1 TO WS-CANT-DESC-SINUMBRAL
040200           DISPLAY '* SIN UMBRAL CONFIGURADO PARA TIPO: '
040300                   WS-TIPO-TRABAJO
040400        END-IF
040500     END-IF.
040600
040700 2010-VALIDAR-LECTURA-F. EXIT.
040800
040900
041000*-----------------------------------------------------------------
041100* BUSCA EL UMBRAL DEL TIPO DE SENSOR YA PLEGADO A MAYUSCULAS.
041200* TABLA PRE-ORDENADA EN 1600-ORDENAR-UMBRAL-I => SEARCH ALL.
041300*-----------------------------------------------------------------
041400 2100-BUSCAR-UMBRAL-I.
041500
041600     SET UMBRAL-NO-OK TO TRUE
041700     SET WS-IDX-UMB TO 1
041800
041900     IF WS-CANT-UMBRALES > 0 THEN
042000        SEARCH ALL WS-TAB-UMBSEN
042100           WHEN WS-TAB-TIPO(WS-IDX-UMB) = WS-TIPO-TRABAJO
042200              SET UMBRAL-OK TO TRUE
042300        END-SEARCH
042400     END-IF.
042500
042600 2100-BUSCAR-UMBRAL-F. EXIT.
042700
042800
042900*-----------------------------------------------------------------
043000* AGREGA LA LECTURA CORRIENTE AL HISTORIAL DE SU TIPO DE SENSOR.
043100* SI ES LA PRIMERA LECTURA QUE SE VE DE ESE TIPO, ABRE UNA NUEVA
043200* CABECERA Y GRABA FIRST-EVAL-TIME.
043300*-----------------------------------------------------------------
043400 2200-ACTUALIZAR-HISTORIAL-I.
043500
043600     SET WS-IDX-CAB TO 1
043700
043800     PERFORM 2205-BUSCAR-CABECERA-I THRU 2205-BUSCAR-CABECERA-F
043900        VARYING WS-IDX-CAB FROM 1 BY 1
044000        UNTIL WS-IDX-CAB > WS-CANT-TIPOS-HIST
044100           OR WS-HIST-TIPO(WS-IDX-CAB) = WS-TIPO-TRABAJO
044200
044300     IF WS-IDX-CAB > WS-CANT-TIPOS-HIST THEN
044400        ADD 1 TO WS-CANT-TIPOS-HIST
044500        MOVE WS-CANT-TIPOS-HIST TO WS-IDX-CAB
044600        MOVE WS-TIPO-TRABAJO TO WS-HIST-TIPO(WS-IDX-CAB)
044700        MOVE LEC-TS-LECTURA
044800          TO WS-HIST-1ER-EVAL-TS(WS-IDX-CAB)
044900        MOVE ZERO TO WS-HIST-CANT-LECT(WS-IDX-CAB)
045000     END-IF
045100
045200     IF WS-HIST-CANT-LECT(WS-IDX-CAB) < 200 THEN
045300        ADD 1 TO WS-HIST-CANT-LECT(WS-IDX-CAB)
045400        MOVE LEC-TS-LECTURA TO
045500             WS-HIST-TS(WS-IDX-CAB, WS-HIST-CANT-LECT(WS-IDX-CAB))
045600        MOVE LEC-VALOR TO
045700             WS-HIST-VALOR(WS-IDX-CAB,
045800                           WS-HIST-CANT-LECT(WS-IDX-CAB))
045900     END-IF.
046000
046100 2200-ACTUALIZAR-HISTORIAL-F. EXIT.
046200
046300 2205-BUSCAR-CABECERA-I.
046400     CONTINUE.
046500 2205-BUSCAR-CABECERA-F. EXIT.
046600
046700
046800*-----------------------------------------------------------------
046900* PURGA DEL HISTORIAL DEL TIPO DE SENSOR CORRIENTE LAS LECTURAS
047000* CUYA ANTIGUEDAD (RESPECTO A LA LECTURA QUE SE ESTA PROCESANDO)
047100* SUPERA EL UMB-SEG-UMBRAL CONFIGURADO. VENTANA MOVIL, NO
047200* ACUMULATIVA. 17/03/93 RAG SIS-0561.
047300*-----------------------------------------------------------------
047400 2210-DEPURAR-HISTORIAL-I.
047500
047600     MOVE ZERO TO WS-CANT-VIGENTES
047700
047800     PERFORM 2215-DEPURAR-COPIA-I THRU 2215-DEPURAR-COPIA-F
047900        VARYING WS-IDX-DEPURA FROM 1 BY 1
048000        UNTIL WS-IDX-DEPURA > WS-HIST-CANT-LECT(WS-IDX-CAB)
048100
048200     MOVE WS-CANT-VIGENTES TO WS-HIST-CANT-LECT(WS-IDX-CAB)
048300
048400     PERFORM 2218-DEPURAR-RESTAURA-I THRU 2218-DEPURAR-RESTAURA-F
048500        VARYING WS-IDX-HIST FROM 1 BY 1
048600        UNTIL WS-IDX-HIST > WS-CANT-VIGENTES.
048700
048800 2210-DEPURAR-HISTORIAL-F. EXIT.
048900
049000 2215-DEPURAR-COPIA-I.
049100
049200     IF (LEC-TS-LECTURA - WS-HIST-TS(WS-IDX-CAB, WS-IDX-DEPURA))
049300        NOT > WS-TAB-SEG-UMBRAL(WS-IDX-UMB) THEN
049400        ADD 1 TO WS-CANT-VIGENTES
049500        MOVE WS-HIST-TS(WS-IDX-CAB, WS-IDX-DEPURA)
049600          TO WS-DEP-TS(WS-CANT-VIGENTES)
049700        MOVE WS-HIST-VALOR(WS-IDX-CAB, WS-IDX-DEPURA)
049800          TO WS-DEP-VALOR(WS-CANT-VIGENTES)
049900     END-IF.
050000
050100 2215-DEPURAR-COPIA-F. EXIT.
050200
050300 2218-DEPURAR-RESTAURA-I.
050400
050500     MOVE WS-DEP-TS(WS-IDX-HIST)
050600       TO WS-HIST-TS(WS-IDX-CAB, WS-IDX-HIST)
050700     MOVE WS-DEP-VALOR(WS-IDX-HIST)
050800       TO WS-HIST-VALOR(WS-IDX-CAB, WS-IDX-HIST).
050900
051000 2218-DEPURAR-RESTAURA-F. EXIT.
051100
051200
051300*-----------------------------------------------------------------
051400* COMPUERTA DE CALENTAMIENTO ("WARM-UP GATE"): NO SE EVALUA HASTA
051500* QUE HAYAN PASADO UMB-SEG-UMBRAL SEGUNDOS DESDE FIRST-EVAL-TIME.
051600* SI SE PUEDE EVALUAR, CALCULA EL PORCENTAJE FUERA DE RANGO Y
051700* DECIDE SI CORRESPONDE ALERTA. 08/11/94 JCQ SIS-0619 - EL
051800* HISTORIAL NO SE BORRA AL ALERTAR, SOLO SE REINICIA EL RELOJ.
051900*-----------------------------------------------------------------
052000 2300-EVALUAR-VENTANA-I.
052100
052200     DISPLAY '  VENTANA DESDE: '
052300             WS-HIST-1ER-EVAL-TS-X(WS-IDX-CAB)
052400
052500     IF (LEC-TS-LECTURA - WS-HIST-1ER-EVAL-TS(WS-IDX-CAB))
052600        < WS-TAB-SEG-UMBRAL(WS-IDX-UMB) THEN
052700        CONTINUE
052800     ELSE
052900        PERFORM 2310-CALCULAR-PORCENT-I
053000           THRU 2310-CALCULAR-PORCENT-F
053100        IF WS-PCT-FUERA-RANGO >= WS-TAB-PORCENT(WS-IDX-UMB) THEN
053200           PERFORM 2400-GENERAR-ALERTA-I
053300              THRU 2400-GENERAR-ALERTA-F
053400           MOVE LEC-TS-LECTURA
053500             TO WS-HIST-1ER-EVAL-TS(WS-IDX-CAB)
053600        END-IF
053700     END-IF.
053800
053900 2300-EVALUAR-VENTANA-F. EXIT.
054000
054100
054200*-----------------------------------------------------------------
054300* PORCENTAJE DE LECTURAS FUERA DE RANGO EN LA VENTANA VIGENTE.
054400* FUERA DE RANGO = VALOR < MIN O VALOR > MAX (DESIGUALDAD
054500* ESTRICTA EN AMBOS EXTREMOS). 19/02/96 RAG SIS-0702 - REDONDEO.
054600*-----------------------------------------------------------------
054700 2310-CALCULAR-PORCENT-I.
054800
054900     MOVE ZERO TO WS-CANT-FUERA-RANGO
055000
055100     PERFORM 2315-CONTAR-FUERA-I THRU 2315-CONTAR-FUERA-F
055200        VARYING WS-IDX-HIST FROM 1 BY 1
055300        UNTIL WS-IDX-HIST > WS-HIST-CANT-LECT(WS-IDX-CAB)
055400
055500     COMPUTE WS-PCT-FUERA-RANGO ROUNDED =
055600             (100 * WS-CANT-FUERA-RANGO) /
055700             WS-HIST-CANT-LECT(WS-IDX-CAB).
055800
055900 2310-CALCULAR-PORCENT-F. EXIT.
056000
056100 2315-CONTAR-FUERA-I.
056200
056300     IF WS-HIST-VALOR(WS-IDX-CAB, WS-IDX-HIST)
056400        < WS-TAB-VALOR-MIN(WS-IDX-UMB)
056500        OR WS-HIST-VALOR(WS-IDX-CAB, WS-IDX-HIST)
056600           > WS-TAB-VALOR-MAX(WS-IDX-UMB) THEN
056700        ADD 1 TO WS-CANT-FUERA-RANGO
056800     END-IF.
056900
057000 2315-CONTAR-FUERA-F. EXIT.
057100
057200
057300*-----------------------------------------------------------------
057400* ARMA Y GRABA EL REGISTRO DE ALERTA PARA LA LECTURA CORRIENTE.
057500* 09/10/07 MFB SIS-0977 - LA CLASIFICACION USA EL VALOR ACTUAL,
057600* NO UN PROMEDIO DE LA VENTANA.
057700*-----------------------------------------------------------------
057800 2400-GENERAR-ALERTA-I.
057900
058000     MOVE LEC-TIPO-SENSOR  TO ALE-TIPO-SENSOR
058100     MOVE LEC-VALOR        TO ALE-VALOR-ACTUAL
058200     MOVE WS-TAB-SEG-UMBRAL(WS-IDX-UMB) TO ALE-SEG-DURACION
058300
058400     IF LEC-VALOR > WS-TAB-VALOR-MAX(WS-IDX-UMB) THEN
058500        MOVE 'TOO_HIGH' TO ALE-TIPO-ALERTA
058600     ELSE
058700        MOVE 'TOO_LOW'  TO ALE-TIPO-ALERTA
058800     END-IF
058900
059000* SE USA STRING (Y NO UNA VISTA REDEFINES DE ANCHO FIJO) PORQUE
059100* UN MOVE A UN TROZO DE ANCHO FIJO DEJA ESPACIOS SOBRANTES
059200* DETRAS DEL TIPO DE SENSOR CUANDO ES MAS CORTO QUE EL CAMPO -
059300* EL MENSAJE QUEDABA MAL ARMADO. 09/10/07 MFB SIS-0977.
059400* EL SEGUNDERO SE EDITA ANTES DE ARMAR EL TEXTO - SIN EDITAR, EL
059500* STRING INSERTABA EL CAMPO PLANO CON CEROS A LA IZQUIERDA
059600* (000003600) EN VEZ DE UN ENTERO LEGIBLE. SE CUENTAN LOS
059700* BLANCOS DE SUPRESION PARA SABER DONDE EMPIEZA EL NUMERO Y NO
059800* ARRASTRAR ESPACIOS AL TEXTO. 14/02/08 RAG SIS-0991.
059900     MOVE WS-TAB-SEG-UMBRAL(WS-IDX-UMB) TO WS-ALE-EDIT-SEGUNDOS
060000     MOVE ZERO TO WS-CONT-BLANCOS-SEG
060100     INSPECT WS-ALE-EDIT-SEGUNDOS TALLYING WS-CONT-BLANCOS-SEG
060200             FOR LEADING SPACE
060300     COMPUTE WS-POS-INICIO-SEG = WS-CONT-BLANCOS-SEG + 1
060400     MOVE SPACES TO ALE-TEXTO-MENSAJE
060500     STRING LEC-TIPO-SENSOR   DELIMITED BY SPACE
060600            ' has been '      DELIMITED BY SIZE
060700            ALE-TIPO-ALERTA   DELIMITED BY SPACE
060800            ' for the last '  DELIMITED BY SIZE
060900            WS-ALE-EDIT-SEGUNDOS(WS-POS-INICIO-SEG:)
061000                               DELIMITED BY SIZE
061100            ' seconds'        DELIMITED BY SIZE
061200            INTO ALE-TEXTO-MENSAJE
061300     END-STRING
061400
061500     WRITE WS-REG-ALESEN
061600     EVALUATE FS-ALERTAS
061700        WHEN '00'
061800           ADD 1 TO WS-CANT-ALERTAS
061900        WHEN OTHER
062000           DISPLAY '* ERROR EN GRABAR ALERTA = ' FS-ALERTAS
062100           MOVE 9999 TO RETURN-CODE
062200     END-EVALUATE.
062300
062400 2400-GENERAR-ALERTA-F. EXIT.
062500
062600
062700*-----------------------------------------------------------------
062800* LEE EL SIGUIENTE REGISTRO DE LECTURAS. FIN DE ARCHIVO TERMINA
062900* EL PROCESO (NO HAY TOTALES DE CORTE, SOLO CONTADORES
063000* OPERATIVOS EN 9999-FINAL-I).
063100*-----------------------------------------------------------------
063200 2900-LEER-LECTURA-I.
063300
063400     READ LECTURAS
063500     EVALUATE FS-LECTURAS
063600        WHEN '00'
063700           ADD 1 TO WS-CANT-LEIDAS
063800        WHEN '10'
063900           SET WS-FIN-LECTURA TO TRUE
064000        WHEN OTHER
064100           DISPLAY '* ERROR EN LECTURA LECTURAS = ' FS-LECTURAS
064200           MOVE 9999 TO RETURN-CODE
064300           SET WS-FIN-LECTURA TO TRUE
064400     END-EVALUATE.
064500
064600 2900-LEER-LECTURA-F. EXIT.
064700
064800
064900*-----------------------------------------------------------------
065000* CIERRE DE ARCHIVOS Y TOTALES OPERATIVOS (SIN TOTALES DE
065100* NEGOCIO - EL PROCESO ORIGINAL NO EMITE RESUMEN). 22/08/01
065200* RAG SIS-0861.
065300*-----------------------------------------------------------------
065400 9999-FINAL-I.
065500
065600     CLOSE UMBRALES
065700     IF FS-UMBRALES IS NOT EQUAL '00' THEN
065800        DISPLAY '* ERROR EN CLOSE UMBRALES = ' FS-UMBRALES
065900        MOVE 9999 TO RETURN-CODE
066000     END-IF
066100
066200     CLOSE LECTURAS
066300     IF FS-LECTURAS IS NOT EQUAL '00' THEN
066400        DISPLAY '* ERROR EN CLOSE LECTURAS = ' FS-LECTURAS
066500        MOVE 9999 TO RETURN-CODE
066600     END-IF
066700
066800     CLOSE ALERTAS
066900     IF FS-ALERTAS IS NOT EQUAL '00' THEN
067000        DISPLAY '* ERROR EN CLOSE ALERTAS = ' FS-ALERTAS
067100        MOVE 9999 TO RETURN-CODE
067200     END-IF
067300
067400     DISPLAY ' '
067500     DISPLAY '=============================================='
067600     MOVE WS-CANT-LEIDAS TO WS-CANT-EDIT
067700     DISPLAY 'TOTAL LECTURAS LEIDAS:          ' WS-CANT-EDIT
067800     MOVE WS-CANT-DESC-SENSORID TO WS-CANT-EDIT
067900     DISPLAY 'DESCARTADAS POR SENSOR-ID VACIO: ' WS-CANT-EDIT
068000     MOVE WS-CANT-DESC-SINUMBRAL TO WS-CANT-EDIT
068100     DISPLAY 'DESCARTADAS SIN UMBRAL CONFIG.:  ' WS-CANT-EDIT
068200     MOVE WS-CANT-ALERTAS TO WS-CANT-EDIT
068300     DISPLAY 'ALERTAS GENERADAS:               ' WS-CANT-EDIT.
068400
068500 9999-FINAL-F. EXIT.
068600
