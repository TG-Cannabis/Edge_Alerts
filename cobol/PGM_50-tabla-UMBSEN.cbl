000100*    TABLA-UMBSEN
000200************************************************************
000300*    TABLA EN MEMORIA DE UMBRALES, ORDENADA POR TIPO DE     *
000400*    SENSOR PARA PERMITIR SEARCH ALL (VER 1600-ORDENAR-     *
000500*    UMBRAL-I Y 2100-BUSCAR-UMBRAL-I EN PGMALSEN).  SE      *
000600*    CARGA UNA SOLA VEZ DESDE UMBRALES EN 1000-INICIO-I Y   *
000700*    NO SE GRABA A NINGUN ARCHIVO - SOLO WORKING-STORAGE.   *
000800************************************************************
000900 01  WS-TAB-UMBRALES.
001000     03  WS-CANT-UMBRALES    PIC S9(04) COMP VALUE ZERO.
001100     03  WS-TAB-UMBSEN OCCURS 1 TO 50 TIMES
001200                       DEPENDING ON WS-CANT-UMBRALES
001300                       ASCENDING KEY IS WS-TAB-TIPO
001400                       INDEXED BY WS-IDX-UMB.
001500         05  WS-TAB-TIPO         PIC X(15)    VALUE SPACES.
001600         05  WS-TAB-VALOR-MIN    PIC S9(05)V9(02) VALUE ZEROS.
001700         05  WS-TAB-VALOR-MAX    PIC S9(05)V9(02) VALUE ZEROS.
001800         05  WS-TAB-SEG-UMBRAL   PIC S9(09)   VALUE ZEROS.
001900         05  WS-TAB-PORCENT      PIC S9(03)   VALUE ZEROS.
