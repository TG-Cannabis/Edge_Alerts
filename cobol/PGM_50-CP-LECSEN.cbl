000100*    CPLECSEN
000200************************************************************
000300*         LAYOUT LECTURA DE SENSOR (ARCHIVO LECTURAS)      *
000400*         LARGO 80 BYTES                                   *
000500*         UN REGISTRO POR CADA MEDICION RECIBIDA DEL       *
000600*         SENSOR DE CULTIVO (TEMPERATURA, HUMEDAD, CO2,    *
000700*         PRESION, ETC.)                                   *
000800************************************************************
000900 01  WS-REG-LECSEN.
001000* ID DEL DISPOSITIVO QUE ORIGINO LA LECTURA - SI VIENE EN
001100* BLANCO EL REGISTRO SE DESCARTA EN 2010-VALIDAR-LECTURA-I
001200     03  LEC-SENSOR-ID       PIC X(10)    VALUE SPACES.
001300* CATEGORIA DEL SENSOR (TEMPERATURE / HUMIDITY / CO2 / ETC)
001400* SE COMPARA CON EL UMBRAL EN FORMA INSENSIBLE A MAYUSCULAS
001500     03  LEC-TIPO-SENSOR     PIC X(15)    VALUE SPACES.
001600* VALOR MEDIDO POR EL SENSOR, CON 2 DECIMALES
001700     03  LEC-VALOR           PIC S9(05)V9(02) VALUE ZEROS.
001800* INSTANTE DE LA LECTURA EN SEGUNDOS EPOCH (RELOJ DE PROCESO)
001900     03  LEC-TS-LECTURA      PIC S9(09)   VALUE ZEROS.
002000* VISTA ALFANUMERICA DEL TIMESTAMP ANTERIOR, SOLO PARA PODER
002100* DESPLEGARLO EN UN DISPLAY DE DIAGNOSTICO SIN TENER QUE
002200* EDITARLO - NO SE USA EN NINGUN CALCULO. 03/11/99 MFB SIS-0560.
002300     03  LEC-TS-LECTURA-X REDEFINES LEC-TS-LECTURA
002400                             PIC X(09).
002500     03  FILLER              PIC X(39)    VALUE SPACES.
