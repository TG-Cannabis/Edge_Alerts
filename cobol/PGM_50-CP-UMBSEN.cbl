000100*    CPUMBSEN
000200************************************************************
000300*         LAYOUT UMBRAL DE SENSOR (ARCHIVO UMBRALES)       *
000400*         LARGO 50 BYTES                                   *
000500*         UN REGISTRO POR CADA TIPO DE SENSOR, LEIDO UNA   *
000600*         SOLA VEZ AL INICIO DEL PROCESO Y CARGADO A LA    *
000700*         TABLA WS-TAB-UMBSEN (COPY PGM_50-tabla-UMBSEN)   *
000800************************************************************
000900 01  WS-REG-UMBSEN.
001000* CATEGORIA DE SENSOR A LA QUE APLICA ESTE UMBRAL - CLAVE
001100     03  UMB-TIPO-SENSOR     PIC X(15)    VALUE SPACES.
001200* COTA INFERIOR DEL RANGO ACEPTABLE
001300     03  UMB-VALOR-MIN       PIC S9(05)V9(02) VALUE ZEROS.
001400* COTA SUPERIOR DEL RANGO ACEPTABLE
001500     03  UMB-VALOR-MAX       PIC S9(05)V9(02) VALUE ZEROS.
001600* VENTANA MINIMA EN SEGUNDOS DE HISTORIAL REQUERIDA ANTES
001700* DE EVALUAR (TAMBIEN SE USA PARA PURGAR EL HISTORIAL VIEJO)
001800     03  UMB-SEG-UMBRAL      PIC S9(09)   VALUE ZEROS.
001900* PORCENTAJE (0-100) DE LECTURAS FUERA DE RANGO REQUERIDO
002000* PARA DISPARAR LA ALERTA - SI VIENE EN BLANCO/CERO SE
002100* DEFAULTEA A 100 EN 1550-DEFAULT-PORCENT-I
002200     03  UMB-PORCENT-UMBRAL  PIC S9(03)   VALUE ZEROS.
002300     03  FILLER              PIC X(09)    VALUE SPACES.
002400*
002500* VISTA ALTERNATIVA DEL REGISTRO ANTERIOR, SOLO PARA PODER
002600* INSPECCIONAR EL CAMPO UMB-PORCENT-UMBRAL COMO ALFANUMERICO
002700* Y DETECTAR SI EL ARCHIVO LO TRAJO EN BLANCO (REGISTRO DE
002800* UN LAYOUT VIEJO SIN ESE CAMPO) ANTES DE TRATARLO COMO
002900* NUMERICO EN 1550-DEFAULT-PORCENT-I. 15/07/04 JCQ SIS-0914.
003000 01  WS-REG-UMBSEN-ALT REDEFINES WS-REG-UMBSEN.
003100     03  FILLER              PIC X(38).
003200     03  UMB-PORCENT-ALPHA   PIC X(03).
003300     03  FILLER              PIC X(09).
